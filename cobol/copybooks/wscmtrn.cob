000100*****************************************************
000200*                                                   *
000300*  Record Definition For Transaction File           *
000400*     One record per transaction to be risk         *
000500*     assessed by the structuring engine.            *
000600*                                                   *
000700*****************************************************
000800*  File size 58 bytes (54 data + 4 filler pad).
000900*
001000* 11/02/26 dlw - Created.
001100*
001200 01  CM-Transaction-Record.
001300     03  CMT-Txn-Id        pic x(20).
001400     03  CMT-User-Id       pic x(12).
001500     03  CMT-Amount        pic 9(7)v99.
001600*                              dollars, 2 decimals, unsigned
001700     03  CMT-Currency      pic x(3).
001800*                              USD, EUR, GBP or INR
001900     03  CMT-Txn-Type      pic x(10).
002000*                              DEPOSIT or WITHDRAWAL
002100     03  filler            pic x(4).
002200*
