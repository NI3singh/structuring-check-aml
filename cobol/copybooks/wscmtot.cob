000100*****************************************************
000200*                                                   *
000300*  Record Definition For The Run Totals Carry File   *
000400*     RUNTOT.DAT - one record, written by cm010       *
000500*     at end of job, read by cm030 so the run          *
000600*     control totals can print on the Flagged          *
000700*     Transactions Report trailer.                      *
000800*                                                   *
000900*****************************************************
001000*  File size 28 bytes.
001100*
001200* 11/02/26 dlw - Created.
001300*
001400 01  CM-Run-Totals-Record.
001500     03  RTC-Recs-Read            pic 9(7) comp.
001600     03  RTC-Recs-Approved        pic 9(7) comp.
001700     03  RTC-Recs-Blocked         pic 9(7) comp.
001800     03  RTC-Recs-High-Risk       pic 9(7) comp.
001900     03  RTC-Recs-Deposits        pic 9(7) comp.
002000     03  RTC-Recs-Withdrawals     pic 9(7) comp.
002100     03  filler                   pic x(4).
002200*
