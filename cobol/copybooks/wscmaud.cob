000100*****************************************************
000200*                                                   *
000300*  Record Definition For Audit / Decision File       *
000400*     One record per transaction assessed - the      *
000500*     permanent audit trail queried by both the      *
000600*     stats and flagged reports in cm030.             *
000700*                                                   *
000800*****************************************************
000900*  File size 130 bytes (129 data + 1 filler byte).
001000*
001100* 11/02/26 dlw - Created.
001200* 18/02/26 dlw - Widened Cma-Flag-Reason from 50 to 60 to take the
001300*                full "Structuring Alert: High frequency deposits"
001400*                text with the trailing count.                    CM0101
001500*
001600 01  CM-Audit-Record.
001700     03  CMA-Txn-Id          pic x(20).
001800     03  CMA-User-Id         pic x(12).
001900     03  CMA-Amount          pic 9(7)v99.
002000     03  CMA-Currency        pic x(3).
002100     03  CMA-Txn-Type        pic x(10).
002200     03  CMA-Allowed-Flag    pic x.
002300*                                'Y' allowed, 'N' blocked
002400     03  CMA-Risk-Score      pic 9(3).
002500*                                0 thru 100
002600     03  CMA-Flag-Reason     pic x(60).
002700     03  CMA-Total-24h       pic 9(9)v99.
002800*                                user's 24h total after (or, on
002900*                                a block, excluding) this txn
003000     03  filler              pic x.
003100*
