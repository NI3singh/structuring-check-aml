000100*****************************************************
000200*                                                   *
000300*  Record Definition For The Per-User Rolling        *
000400*     Window Counter Table (cm010 working storage).  *
000500*  Uses Cmu-Usr-Id as key - table is searched          *
000600*     linearly, there being no natural ascending       *
000700*     key in arrival order.                            *
000800*                                                   *
000900*****************************************************
001000*  Table entry size 26 bytes.
001100*
001200* 11/02/26 dlw - Created.
001300* 25/02/26 dlw - Upped occurs from 500 to 2000 after the pilot
001400*                run on the Tuesday file overflowed the table.
001500*                                                                 CM0072
001600*
001700 01  CM-User-Table.
001800     03  CM-User-Entry occurs 2000 times
001900                       indexed by Cmu-Ix.
002000         05  Cmu-Usr-Id          pic x(12).
002100         05  Cmu-Dep-Vol-24h     pic s9(11) comp-3.
002200         05  Cmu-Dep-Cnt-24h     pic 9(5)   comp.
002300         05  Cmu-Wd-Vol-24h      pic s9(11) comp-3.
002400         05  Cmu-Wd-Cnt-1h       pic 9(5)   comp.
002500         05  Cmu-Wagered-24h     pic s9(11) comp-3.
002600         05  filler              pic x(3).
002700 01  CM-User-Count               pic 9(5)   comp value zero.
002800*
