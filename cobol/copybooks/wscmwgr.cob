000100*****************************************************
000200*                                                   *
000300*  Record Definition For Wager File                 *
000400*     One record per betting/wager event             *
000500*     fed to the 24h wagered-total roll-up.           *
000600*                                                   *
000700*****************************************************
000800*  File size 25 bytes (21 data + 4 filler pad).
000900*
001000* 11/02/26 dlw - Created.
001100*
001200 01  CM-Wager-Record.
001300     03  CMW-User-Id       pic x(12).
001400     03  CMW-Amount        pic 9(7)v99.
001500*                              dollars, 2 decimals, unsigned
001600     03  filler            pic x(4).
001700*
