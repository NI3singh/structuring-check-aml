000100*****************************************************
000200*                                                   *
000300*  Record Definition For The User Carry File         *
000400*     USRCRY.DAT - end of run snapshot of the per-    *
000500*     user table, written by cm010 and read back       *
000600*     in by cm030 to build the compliance reports.      *
000700*     Uses Cry-Usr-Id as key.                          *
000800*                                                   *
000900*****************************************************
001000*  File size 26 bytes.
001100*
001200* 11/02/26 dlw - Created.
001300*
001400 01  CM-Carry-Record.
001500     03  Cry-Usr-Id              pic x(12).
001600     03  Cry-Dep-Vol-24h         pic s9(11) comp-3.
001700     03  Cry-Dep-Cnt-24h         pic 9(5)   comp.
001800     03  Cry-Wd-Vol-24h          pic s9(11) comp-3.
001900     03  Cry-Wd-Cnt-1h           pic 9(5)   comp.
002000     03  Cry-Wagered-24h         pic s9(11) comp-3.
002100     03  filler                  pic x(3).
002200*
