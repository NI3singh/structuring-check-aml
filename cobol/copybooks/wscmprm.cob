000100*****************************************************
000200*                                                   *
000300*  Record Definition For Compliance Parameters      *
000400*     Constants used by the structuring /           *
000500*     smurfing detection engine (cm010/cm030)        *
000600*                                                   *
000700*****************************************************
000800*
000900* THESE LIMITS MAY NEED CHANGING BY COMPLIANCE DEPT.
001000*
001100* 11/02/26 dlw - Created.
001200* 04/03/26 dlw - Split wd velocity window out to its own field
001300*                after compliance asked for a 1 hour window
001400*                instead of the original 24 hour one.             CM0045
001500*
001600 01  CM-Parameters.
001700     03  CM-Daily-Deposit-Limit     pic s9(11) comp-3
001800                                     value 1000000.
001900*                                        $10,000.00 in cents
002000     03  CM-Daily-Withdrawal-Limit  pic s9(11) comp-3
002100                                     value 5000000.
002200*                                        $50,000.00 in cents
002300     03  CM-Dep-Velocity-Limit-24h  pic 9(5)   comp
002400                                     value 15.
002500     03  CM-Smurf-Volume-Floor      pic s9(11) comp-3
002600                                     value 500000.
002700*                                        $5,000.00 in cents
002800     03  CM-Wd-Velocity-Limit-1h    pic 9(5)   comp
002900                                     value 5.
003000     03  CM-Just-Under-Threshold    pic s9(11) comp-3
003100                                     value 900000.
003200*                                        90% of deposit limit
003300     03  CM-High-Risk-Threshold     pic 9(3)   comp
003400                                     value 60.
003500     03  CM-Min-Wagering-Ratio      pic 9(3)v99 comp-3
003600                                     value 5.00.
003700     03  CM-Max-Txn-Amount          pic s9(11) comp-3
003800                                     value 100000000.
003900*                                        $1,000,000.00 in cents
004000     03  CM-Flagged-Report-Limit    pic 9(3)   comp
004100                                     value 100.
004200     03  filler                     pic x(6).
004300*
