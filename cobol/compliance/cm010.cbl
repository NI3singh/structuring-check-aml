000100******************************************************************
000200*                                                                *
000300*            Structuring / Smurfing Detection - Txn Pass         *
000400*                                                                *
000500*       Assesses each wagering-account cash transaction          *
000600*       against the Compliance daily limit, velocity and         *
000700*       fan-in rules, writes the audit trail, then posts         *
000800*       the day's wagers against the same rolling counters.      *
000900*                                                                *
001000******************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500 program-id.    cm010.
001600 author.        d l weber.
001700 installation.  silverdale racing systems ltd.
001800 date-written.  14/03/87.
001900 date-compiled.
002000 security.      confidential - compliance department only.
002100*
002200*    Remarks.           Job step 1 of the overnight compliance
002300*                       run.  Reads Transaction-File and
002400*                       Wager-File, both in arrival order, keeps
002500*                       the rolling 24h/1h counters for every
002600*                       user seen in a working-storage table
002700*                       (there being no indexed master for this -
002800*                       see compliance memo 87/02) and writes
002900*                       one Audit-File record per transaction
003000*                       plus a end of run snapshot of the table
003100*                       to User-Carry-File for cm030 to pick up.
003200*
003300*    Called modules.    None.
003400*
003500*    Files used.        Transaction-File.  input.
003600*                       Wager-File.         input.
003700*                       Audit-File.         output.
003800*                       User-Carry-File.    output - USRCRY.DAT.
003900*                       Run-Totals-Carry.   output - RUNTOT.DAT.
004000*
004100*    Error messages used.
004200*                       CM001 - CM008.
004300*
004400* Changes:
004500* 14/03/87 dlw - 1.0.00 Created - batch structuring / smurfing
004600*                       monitor for cage cash transactions, to
004700*                       replace the manual CTR log kept at the
004800*                       cage desk.
004900* 02/09/87 dlw -    .01 Added withdrawal velocity check, 1 hour
005000*                       window, after the Labor Day weekend runs
005100*                       showed a cluster of rapid payouts.
005200* 19/01/89 rjt -    .02 Smurfing fan-in count raised from 10 to 15
005300*                       deposits per Compliance Memo 88/41.
005400* 11/06/91 dlw - 1.1.00 Re-keyed the user table from 500 to 1000
005500*                       entries for the summer handle.
005600* 23/11/93 khp -    .01 Currency widened to 3 chars to admit GBP
005700*                       and EUR ahead of the cross-border pilot.
005800* 30/08/96 rjt -    .02 Just-under-limit warning rule added, 90%
005900*                       of the daily deposit ceiling, per
006000*                       Compliance Bulletin 96-4.
006100* 14/12/98 dlw - 2.0.00 Y2K remediation - all internal dates now
006200*                       ccyymmdd, tested clean through 01/01/2000.
006300* 17/05/02 khp -    .01 Idempotency check added on Txn-Id - the
006400*                       overnight batch was re-running partial
006500*                       files after a mid-run abort and double
006600*                       counting deposits against the limit.
006700* 09/10/05 rjt - 2.1.00 Daily deposit limit raised to $10,000 to
006800*                       match the revised BSA structuring
006900*                       guidance.
007000* 02/02/09 khp -    .01 Withdrawal daily limit split out from the
007100*                       deposit limit - previously shared one
007200*                       ceiling between both transaction types.
007300* 19/07/13 dlw - 2.2.00 Wager recording folded into this pass so
007400*                       Compliance can see the wagering ratio
007500*                       against deposits from one run.
007600* 18/02/26 dlw -    .01 Flag-Reason widened to 60 in wscmaud so
007700*                       the full structuring alert text with the
007800*                       trailing deposit count now fits.          CM0101
007900* 25/02/26 dlw -    .02 User table upped from 500 to 2000 after
008000*                       the Tuesday file overflowed it.           CM0072
008100* 04/03/26 dlw -    .03 Confirmed withdrawal velocity window is
008200*                       1 hour, not 24, after a query raised by
008300*                       Compliance.                               CM0045
008400* 09/03/26 khp -    .04 Engine fail-safe now hooked into the
008500*                       table-full test - previously an overflow
008600*                       just abended the run with no audit trail.
008700* 17/03/26 dlw -    .05 Run control totals now also written to a
008800*                       new Run-Totals-Carry file (RUNTOT.DAT) so
008900*                       cm030 can print them on the Flagged
009000*                       Transactions Report - Compliance wanted
009100*                       them on paper, not just the job log.
009110* 10/08/26 khp -    .06 Missing space before the deposit count in
009120*                       the structuring alert text corrected in
009130*                       e010 - wording did not match the text
009140*                       Compliance circulated to examiners.
009150* 10/08/26 khp -    .07 Run date now stamped off the system clock
009160*                       (z005) instead of sitting unused - the
009170*                       end-of-run job-log line at j010 carries.
009200*
009300 environment             division.
009400*================================
009500*
009600 configuration            section.
009700 special-names.
009710*    Upsi-0 stays on the standard shop switch bank even though
009720*    this program has no test-only logic left that reads it -
009730*    JCL across the department sets it uniformly, so it stays.
009800     c01 is top-of-form
009900     class cm-alpha-class is "A" thru "Z"
010000     switch-1 is upsi-0 on status is cm-test-mode
010100                         off status is cm-prod-mode.
010200*
010300 input-output             section.
010400 file-control.
010410*    Logical names below are resolved by the JCL/procs at run
010420*    time, not hard-coded paths - same as every other batch
010430*    program in the compliance suite.
010500     select transaction-file assign to "TRANFILE"
010600         organization is sequential
010700         file status is ws-tran-status.
010800*
010900     select wager-file       assign to "WAGRFILE"
011000         organization is sequential
011100         file status is ws-wagr-status.
011200*
011300     select audit-file       assign to "AUDTFILE"
011400         organization is sequential
011500         file status is ws-audt-status.
011600*
011700     select user-carry-file  assign to "USRCRY"
011800         organization is sequential
011900         file status is ws-cry-status.
012000*
012100     select run-totals-carry assign to "RUNTOT"
012200         organization is sequential
012300         file status is ws-rtc-status.
012400*
012500 data                     division.
012600*================================
012700*
012800 file                     section.
012900*
012910*  Five sequential files - the two inputs (txn and wager feeds)
012920*  and the three outputs (audit trail plus the pair of carry
012930*  files CM030 reads on the comparison side of the night's run).
012940*
013000 fd  transaction-file
013010*    Deposit/withdrawal feed off the banking platform's nightly
013020*    extract - record layout in wscmtrn, below.
013100     label records standard.
013200     copy "wscmtrn.cob".
013300*
013400 fd  wager-file
013410*    Sportsbook/casino stake feed, a separate extract from the
013420*    deposit/withdrawal one - only ever posted, never blocked.
013500     label records standard.
013600     copy "wscmwgr.cob".
013700*
013800 fd  audit-file
013810*    Every transaction, allowed or blocked, one line per txn -
013820*    this is the permanent trail the examiners pull from.
013900     label records standard.
014000     copy "wscmaud.cob".
014100*
014200 fd  user-carry-file
014210*    Tomorrow's b020 table-load reads this back in - one record
014220*    per user touched this run, see i-section below.
014300     label records standard.
014400     copy "wscmcry.cob".
014500*
014600 fd  run-totals-carry
014610*    Picked up by CM030's comparison report - see k010, below.
014700     label records standard.
014800     copy "wscmtot.cob".
014900*
015000 working-storage         section.
015100*------------------------
015200*
015300 77  prog-name               pic x(17) value "CM010 (2.2.05)".
015400*
015500 77  ws-tran-eof-sw          pic x     value "N".
015600     88  tran-eof                      value "Y".
015700 77  ws-wagr-eof-sw          pic x     value "N".
015800     88  wagr-eof                      value "Y".
015900 77  ws-usr-found-sw         pic x     value "N".
016000     88  usr-found                     value "Y".
016100 77  ws-usr-table-full-sw    pic x     value "N".
016200     88  usr-table-full                value "Y".
016300 77  ws-seen-found-sw        pic x     value "N".
016400     88  seen-found                    value "Y".
016500 77  ws-valid-sw             pic x     value "Y".
016600     88  txn-is-valid                  value "Y".
016700*
016710*  Compliance-maintained thresholds (limits, velocity counts,
016720*  the smurf floor) and the rolling-window user table itself -
016730*  both shared copybooks, read by cm030 as well as this program.
016740*
016800 copy "wscmprm.cob".
016900 copy "wscmusr.cob".
017000*
017100 01  ws-file-status.
017110*    One file-status pair per Select, checked after every open
017120*    and write - a non-zero value here is always fatal or logged.
017200     03  ws-tran-status       pic xx   value zero.
017300     03  ws-wagr-status       pic xx   value zero.
017400     03  ws-audt-status       pic xx   value zero.
017500     03  ws-cry-status        pic xx   value zero.
017600     03  ws-rtc-status        pic xx   value zero.
017700     03  filler               pic x(4).
017800*
017900 01  ws-work-fields.
017910*    Scratch fields for the d/e-section rule engine - all cents-
017920*    based (comp-3), money never carried as a float in this shop.
018000     03  ws-search-user-id    pic x(12).
018100     03  ws-amount-cents      pic s9(11) comp-3.
018200     03  ws-new-dep-vol       pic s9(11) comp-3.
018300     03  ws-new-dep-cnt       pic 9(5)   comp.
018400     03  ws-new-wd-vol        pic s9(11) comp-3.
018500     03  ws-new-wd-cnt        pic 9(5)   comp.
018600     03  ws-reported-total-cents   pic s9(11) comp-3.
018700     03  ws-reported-total-dollars pic 9(9)v99.
018800     03  ws-reject-reason     pic x(60).
018900     03  ws-echo-flagged-sw   pic x.
019000     03  ws-echo-reason       pic x(60).
019100     03  ws-edit-count-e      pic zzzz9.
019200     03  ws-edit-count-trim   pic x(5).
019300     03  filler               pic x(4).
019400*
019410*  Within-run duplicate check, keyed on Txn-Id - see f020 below,
019420*  which is the only paragraph that writes into this table.
019430*
019500 01  ws-seen-table.
019600     03  ws-seen-entry  occurs 5000 times
019700                        indexed by sn-ix.
019800         05  sn-txn-id        pic x(20).
019900         05  sn-flagged-sw    pic x.
020000         05  sn-reason        pic x(60).
020100 01  ws-seen-count            pic 9(5) comp value zero.
020200*
020300 01  ws-run-totals.
020310*    Control-total buckets for j010's job-log and k010's carry -
020320*    every count here is comp, per the shop's counter convention.
020400     03  ws-recs-read          pic 9(7) comp value zero.
020500     03  ws-recs-approved      pic 9(7) comp value zero.
020600     03  ws-recs-blocked       pic 9(7) comp value zero.
020700     03  ws-recs-high-risk     pic 9(7) comp value zero.
020800     03  ws-recs-deposits      pic 9(7) comp value zero.
020900     03  ws-recs-withdrawals   pic 9(7) comp value zero.
021000     03  ws-wagers-read        pic 9(7) comp value zero.
021100     03  ws-wagers-posted      pic 9(7) comp value zero.
021200     03  ws-wagers-rejected    pic 9(7) comp value zero.
021300     03  filler                pic x(4).
021400*
021500*  Run-date idiom, kept the way the shop has always carried a
021600*  date three ways (UK / USA / ISO) on every report heading -
021700*  cm010 prints no report of its own, so here it just feeds
021750*  the run date on the end-of-run log line (see j010 below),
021760*  set from the system clock by z005, not keyed by the operator.
021800 01  ws-today-formats.
021900     03  ws-today-date        pic x(10) value "99/99/9999".
022000     03  ws-today-uk redefines ws-today-date.
022100         05  ws-today-days    pic 99.
022200         05  filler           pic x.
022300         05  ws-today-month   pic 99.
022400         05  filler           pic x.
022500         05  ws-today-year    pic 9(4).
022600     03  ws-today-usa redefines ws-today-date.
022700         05  ws-today-usa-month pic 99.
022800         05  filler             pic x.
022900         05  ws-today-usa-days  pic 99.
023000         05  filler             pic x.
023100         05  filler             pic 9(4).
023200     03  ws-today-iso redefines ws-today-date.
023300         05  ws-today-iso-year  pic 9(4).
023400         05  filler             pic x.
023500         05  ws-today-iso-month pic 99.
023600         05  filler             pic x.
023700         05  ws-today-iso-days  pic 99.
023800*
023805*  Raw Accept-From-Date target (added .07) - broken straight into
023806*  the UK redefinition above by z005, below, since the Accept form
023807*  comes back yyyymmdd and the UK layout wants dd/mm/yyyy.
023810 01  ws-accept-date.
023820     03  ws-accept-yyyy        pic 9(4).
023830     03  ws-accept-mm          pic 99.
023840     03  ws-accept-dd          pic 99.
023850*
023900 01  error-messages.
023910*    Fatal-open and write-error texts, displayed with the file
023920*    status tacked on the end - same CM00n numbering the shop
023930*    has used on every batch job since the mainframe days.
024000     03  cm001   pic x(40)
024100         value "CM001 Unable to open Transaction File -".
024200     03  cm002   pic x(40)
024300         value "CM002 Unable to open Audit File      -".
024400     03  cm003   pic x(40)
024500         value "CM003 Unable to open Wager File      -".
024600     03  cm004   pic x(40)
024700         value "CM004 Unable to open User Carry File -".
024750*        CM001-CM004 and CM008 are all fatal opens, stop run -
024760*        CM005-CM007 below are logged and the run carries on.
024800     03  cm005   pic x(40)
024900         value "CM005 User table full - record blocked -".
025000     03  cm006   pic x(40)
025100         value "CM006 Write error on Audit File      -".
025200     03  cm007   pic x(40)
025300         value "CM007 Write error on User Carry File -".
025400     03  cm008   pic x(40)
025500         value "CM008 Unable to open Run Totals Carry-".
025600*
025610*  Error-Code itself is not set anywhere in this program's
025620*  Procedure Division - a holdover 77 from the shop's standard
025630*  error-messages block, kept for consistency with cm030.
025700 01  error-code                pic 999.
025800*
025900 procedure  division.
026000*========================
026100*
026200 a000-main-process            section.
026300***************************************
026400*
026410*  Top of the run.  Transactions first, because a deposit or
026420*  withdrawal has to be on the books before this run's wagers
026430*  can be measured against it for the wagering-ratio check in
026440*  cm030 - then the wager pass, the carry-file snapshot for
026450*  cm030 to pick up, the job-log totals and finally the second
026460*  carry file that lets cm030 print those same totals on paper.
026470*
026500 a010-main-process.
026550     perform z005-get-run-date.
026600     perform z010-open-files.
026700     perform b010-read-transaction.
026800     perform c000-process-one-transaction
026900         thru c000-exit
027000         until tran-eof.
027100     perform h010-read-wager.
027200     perform h000-process-one-wager
027300         thru h000-exit
027400         until wagr-eof.
027500     perform i010-write-carry-file.
027600     perform j010-print-run-totals.
027700     perform k010-write-run-totals-carry.
027800     perform z090-close-files.
027900     stop run.
028000*
028100 b000-read-transaction        section.
028200***************************************
028300*
028310*  Transaction-File reader, and the linear search/add routine
028320*  against Cm-User-Table that both the txn pass (c-section) and
028330*  the wager pass (h-section) share - one rolling-window table
028340*  per run, keyed on Cmu-Usr-Id, there being no indexed master.
028350*
028400 b010-read-transaction.
028500     read     transaction-file
028600         at end
028700             move "Y" to ws-tran-eof-sw
028800     end-read.
028900 b010-exit.
029000     exit.
029100*
029150*  Called for every txn and every wager - adds the user to the
029160*  table on first sight this run, or just sets Usr-Found-Sw if
029170*  already there.
029180*
029200 b020-find-or-add-user.
029300     move     "N" to ws-usr-found-sw.
029400     move     "N" to ws-usr-table-full-sw.
029500     if       cm-user-count not = zero
029600              perform b022-search-one-user
029700                  varying cmu-ix from 1 by 1
029800                  until cmu-ix > cm-user-count
029900                     or usr-found
030000     end-if.
030100     if       usr-found
030200              go to b020-exit.
030300*
030310*    Table-full fail-safe (added .04, see change log) - Compliance
030320*    would rather see the txn blocked with an audit trail than
030330*    have the run abend with nothing written at all.
030340*
030350     if       cm-user-count >= 2000
030400              move "Y" to ws-usr-table-full-sw
030500              go to b020-exit.
030600     add      1 to cm-user-count.
030700     set      cmu-ix to cm-user-count.
030800     move     ws-search-user-id   to cmu-usr-id (cmu-ix).
030900     move     zero to cmu-dep-vol-24h (cmu-ix)
031000                       cmu-dep-cnt-24h (cmu-ix)
031100                       cmu-wd-vol-24h  (cmu-ix)
031200                       cmu-wd-cnt-1h   (cmu-ix)
031300                       cmu-wagered-24h (cmu-ix).
031400 b020-exit.
031500     exit.
031600*
031650*  One table-entry compare, performed varying by b020 above.
031660*
031700 b022-search-one-user.
031800     if       cmu-usr-id (cmu-ix) = ws-search-user-id
031900              move "Y" to ws-usr-found-sw.
032000*
032100 c000-process-transactions     section.
032200***************************************
032300*
032400 c000-process-one-transaction.
032500     add      1 to ws-recs-read.
032600     move     cmt-user-id to ws-search-user-id.
032700     compute  ws-amount-cents rounded = cmt-amount * 100.
032750*
032760*    Idempotency check (added .01, see change log) - re-run of a
032770*    partial file must replay the SAME decision on a Txn-Id we
032780*    have already seen this run, not re-assess it against
032790*    counters that have already moved on.
032795*
032800     perform  c010-check-idempotent.
032900     if       seen-found
033000              perform d920-echo-idempotent-decision
033100              go to c050-write-and-total.
033150*    Field edits next, ahead of even looking the user up - an
033160*    invalid record should never touch the rolling counters.
033200     perform  d010-validate-transaction.
033300     if       not txn-is-valid
033400              perform d900-reject-transaction
033500              go to c050-write-and-total.
033600     perform  b020-find-or-add-user.
033700     if       usr-table-full
033800              perform d910-fail-safe-block
033900              go to c050-write-and-total.
033910*    Branch to whichever rule-engine half applies - d010 has
033920*    already confirmed the type is one of these two.
034000     if       cmt-txn-type = "DEPOSIT   "
034100              perform e010-apply-deposit-rules
034200     else
034300              perform e020-apply-withdrawal-rules
034400     end-if.
034500 c050-write-and-total.
034510*    Common tail for every path through this paragraph - replay,
034520*    reject, fail-safe or rule-engine all land here the same way.
034600     perform  f010-write-audit-record.
034700     perform  f020-remember-txn-id.
034800     perform  g010-accumulate-run-totals.
034900 c000-next.
035000     perform  b010-read-transaction.
035100 c000-exit.
035200     exit.
035300*
035350*  Searches Ws-Seen-Table (this run's Txn-Id log, see f020) for
035360*  the incoming Txn-Id - Seen-Found on exit means we have already
035370*  written an audit record for it earlier in THIS run.
035380*
035400 c010-check-idempotent.
035500     move     "N" to ws-seen-found-sw.
035600     if       ws-seen-count not = zero
035700              perform c012-search-one-seen-entry
035800                  varying sn-ix from 1 by 1
035900                  until sn-ix > ws-seen-count
036000                     or seen-found
036100     end-if.
036200 c010-exit.
036300     exit.
036400*
036450*  One table-entry compare, performed varying by c010 above.
036460*
036500 c012-search-one-seen-entry.
036600     if       sn-txn-id (sn-ix) = cmt-txn-id
036700              move "Y" to ws-seen-found-sw
036800              move sn-flagged-sw (sn-ix) to ws-echo-flagged-sw
036900              move sn-reason     (sn-ix) to ws-echo-reason.
037000*
037100 d000-validate-transaction     section.
037200***************************************
037300*
037350*  Field-level edits only - the amount/velocity/fan-in BUSINESS
037360*  rules live in e-section, against the user's rolling counters,
037370*  not here.
037380*
037400 d010-validate-transaction.
037500     move     "Y" to ws-valid-sw.
037600     move     spaces to ws-reject-reason.
037700     if       cmt-amount not > 0
037800              move "N" to ws-valid-sw
037900              move "Amount must be greater than 0"
038000                  to ws-reject-reason
038100              go to d010-exit.
038200     if       ws-amount-cents > cm-max-txn-amount
038300              move "N" to ws-valid-sw
038400              move "Amount exceeds maximum" to ws-reject-reason
038500              go to d010-exit.
038600     if       cmt-user-id = spaces
038700              move "N" to ws-valid-sw
038800              move "User id must not be blank" to ws-reject-reason
038900              go to d010-exit.
039000     if       cmt-txn-id = spaces
039100              move "N" to ws-valid-sw
039200              move "Txn id must not be blank" to ws-reject-reason
039300              go to d010-exit.
039400*
039500*  Currency arrives already upper-cased off the wagering
039600*  platform's own edits - this pass only checks membership.
039700*
039800     if       cmt-currency not = "USD" and not = "EUR"
039900              and not = "GBP" and not = "INR"
040000              move "N" to ws-valid-sw
040100              move "Invalid currency" to ws-reject-reason
040200              go to d010-exit.
040250*    Only the two types this engine knows how to apply rules
040260*    against - anything else is a feed defect, not a decline.
040300     if       cmt-txn-type not = "DEPOSIT   "
040400              and not = "WITHDRAWAL"
040500              move "N" to ws-valid-sw
040600              move "Invalid transaction type" to ws-reject-reason
040700              go to d010-exit.
040800 d010-exit.
040900     exit.
041000*
041050*  Field-edit failure - written to Audit-File as blocked, risk
041060*  100, Ws-Reject-Reason carried over verbatim from d010.
041070*
041100 d900-reject-transaction.
041200     move     "N" to cma-allowed-flag.
041300     move     100 to cma-risk-score.
041400     move     ws-reject-reason to cma-flag-reason.
041500     move     zero to ws-reported-total-cents.
041600*
041650*  Table-full fail-safe (see b020) - blocks rather than abends,
041660*  so there is still an audit trail Compliance can review by
041670*  hand once the table size is bumped for the next run.
041680*
041700 d910-fail-safe-block.
041800     move     "N" to cma-allowed-flag.
041900     move     100 to cma-risk-score.
042000     move     "System error: Unable to verify transaction history"
042100              to cma-flag-reason.
042200     move     zero to ws-reported-total-cents.
042300     display  cm005 cmt-txn-id.
042400*
042450*  Idempotent replay - c010 found this Txn-Id already logged
042460*  this run, so reuse the earlier Allowed/Risk decision rather
042470*  than reassess it (the rolling counters have already moved
042480*  on past this transaction).
042490*
042500 d920-echo-idempotent-decision.
042510*    Risk score is not carried over from the original pass, only
042520*    Allowed/N - a replayed block is always re-scored at 100 here
042530*    rather than trusting whatever the first pass happened to set.
042600     move     ws-echo-reason to cma-flag-reason.
042700     move     zero to ws-reported-total-cents.
042800     if       ws-echo-flagged-sw = "Y"
042900              move "N" to cma-allowed-flag
043000              move 100 to cma-risk-score
043100     else
043200              move "Y" to cma-allowed-flag
043300              move zero to cma-risk-score
043400     end-if.
043500*
043600 e000-apply-deposit-rules      section.
043700***************************************
043800*
043810*  The actual structuring/smurfing rules, run against the
043820*  rolling 24h counters for this one user - entered only once
043830*  the field edits (d010) and the user table (b020) are clear.
043840*  Three checks, worst first, each posting its own risk score
043850*  and short-circuiting out via Go To once one of them fires -
043860*  a txn can only be blocked, flagged or safe, never more than
043870*  one of those.
043880*
043900 e010-apply-deposit-rules.
043910*    Post the deposit into the rolling totals BEFORE testing the
043920*    rules below - a blocked deposit gets backed back out again
043930*    in Rule 1 only, never in Rules 2/3 which merely flag.
044000     add      ws-amount-cents to cmu-dep-vol-24h (cmu-ix).
044100     add      1               to cmu-dep-cnt-24h (cmu-ix).
044200     move     cmu-dep-vol-24h (cmu-ix) to ws-new-dep-vol.
044300     move     cmu-dep-cnt-24h (cmu-ix) to ws-new-dep-cnt.
044400*
044410*    Rule 1 - Daily Limit (CM-Daily-Deposit-Limit, currently
044420*    $10,000, per Compliance memo 88/41 / the 2005 BSA update).
044430*    Blocked - this txn's own amount and count are backed back
044440*    out of the running totals so a blocked deposit never counts
044450*    toward tomorrow's - today's - window.
044460*
044500     if       ws-new-dep-vol > cm-daily-deposit-limit
044600              subtract ws-amount-cents
044700                  from cmu-dep-vol-24h (cmu-ix)
044800              subtract 1 from cmu-dep-cnt-24h (cmu-ix)
044900              move "N" to cma-allowed-flag
045000              move 100 to cma-risk-score
045100              move "Daily Limit Exceeded" to cma-flag-reason
045200              move cmu-dep-vol-24h (cmu-ix)
045300                  to ws-reported-total-cents
045400              go to e010-exit.
045500*
045510*    Rule 2 - Fan-In / Structuring (CM-Dep-Velocity-Limit-24h,
045520*    currently 15 deposits per Compliance Memo 88/41, AND above
045530*    the CM-Smurf-Volume-Floor so a flurry of small change
045540*    deposits does not trip this on its own) - flagged but still
045550*    allowed, risk 95, so Compliance can review without holding
045560*    up the player's funds.
045570*
045600     if       ws-new-dep-cnt > cm-dep-velocity-limit-24h
045700              and ws-new-dep-vol > cm-smurf-volume-floor
045800              move "N" to cma-allowed-flag
045900              move 95 to cma-risk-score
046000              move ws-new-dep-cnt to ws-edit-count-e
046100              unstring ws-edit-count-e delimited by all spaces
046200                  into ws-edit-count-trim
046300              string "Structuring Alert: High frequency"
046400                     delimited by size
046450                     " deposits (" delimited by size
046500                     ws-edit-count-trim delimited by space
046600                     ")" delimited by size
046700                  into cma-flag-reason
046800              move ws-new-dep-vol to ws-reported-total-cents
046900              go to e010-exit.
047000*
047010*    Rule 3 - Just-Under-Limit Warning (added .02, 90% of the
047020*    daily ceiling) - allowed, risk 80 for visibility on the
047030*    stats report, not a block - the player has not actually
047040*    gone over anything yet.
047050*
047100     if       ws-new-dep-vol >= cm-just-under-threshold
047200              move "Y" to cma-allowed-flag
047300              move 80 to cma-risk-score
047400              move "Cumulative deposits approaching limit"
047500                  to cma-flag-reason
047600              move ws-new-dep-vol to ws-reported-total-cents
047700              go to e010-exit.
047800*
047810*    None of the above - clean deposit, risk zero.
047820*
047900     move     "Y" to cma-allowed-flag.
048000     move     zero to cma-risk-score.
048100     move     "Safe" to cma-flag-reason.
048200     move     ws-new-dep-vol to ws-reported-total-cents.
048300 e010-exit.
048400     exit.
048500*
048510*  Mirror of e010 for withdrawals - two rules rather than three,
048520*  there being no "just under the limit" warning on the payout
048530*  side (Compliance only asked for that on deposits).
048540*
048600 e020-apply-withdrawal-rules.
048610*    Same post-then-test shape as e010 above - the payout is
048620*    counted in before either rule fires, then backed out again
048630*    only if Rule 1 or Rule 2 ends up blocking it.
048700     add      ws-amount-cents to cmu-wd-vol-24h (cmu-ix).
048800     add      1               to cmu-wd-cnt-1h  (cmu-ix).
048900     move     cmu-wd-vol-24h (cmu-ix) to ws-new-wd-vol.
049000     move     cmu-wd-cnt-1h  (cmu-ix) to ws-new-wd-cnt.
049100*
049110*    Rule 1 - Daily Limit (CM-Daily-Withdrawal-Limit, split out
049120*    from the deposit ceiling .01/09 - currently $50,000).
049130*
049200     if       ws-new-wd-vol > cm-daily-withdrawal-limit
049300              subtract ws-amount-cents
049400                  from cmu-wd-vol-24h (cmu-ix)
049500              subtract 1 from cmu-wd-cnt-1h (cmu-ix)
049600              move "N" to cma-allowed-flag
049700              move 100 to cma-risk-score
049800              move "Withdrawal Limit Exceeded" to cma-flag-reason
049900              move cmu-wd-vol-24h (cmu-ix)
050000                  to ws-reported-total-cents
050100              go to e020-exit.
050200*
050210*    Rule 2 - Velocity (CM-Wd-Velocity-Limit-1h, confirmed a
050220*    1 HOUR window not 24 per the .03 query, see change log) -
050230*    rapid payouts blocked outright, risk 95.
050240*
050300     if       ws-new-wd-cnt > cm-wd-velocity-limit-1h
050400              subtract ws-amount-cents
050500                  from cmu-wd-vol-24h (cmu-ix)
050600              subtract 1 from cmu-wd-cnt-1h (cmu-ix)
050700              move "N" to cma-allowed-flag
050800              move 95 to cma-risk-score
050900              move ws-new-wd-cnt to ws-edit-count-e
051000              unstring ws-edit-count-e delimited by all spaces
051100                  into ws-edit-count-trim
051200              string "Velocity Exceeded: " delimited by size
051300                     ws-edit-count-trim      delimited by space
051400                     " withdrawals in 1 hour" delimited by size
051500                  into cma-flag-reason
051600              move cmu-wd-vol-24h (cmu-ix)
051700                  to ws-reported-total-cents
051800              go to e020-exit.
051900*
051910*    Clean withdrawal - risk zero.
051920*
052000     move     "Y" to cma-allowed-flag.
052100     move     zero to cma-risk-score.
052200     move     "Safe" to cma-flag-reason.
052300     move     cmu-wd-vol-24h (cmu-ix) to ws-reported-total-cents.
052400 e020-exit.
052500     exit.
052600*
052700 f000-write-audit-record       section.
052800***************************************
052810*  One audit record per transaction seen, blocked or not - the
052820*  examiners want a complete trail, not just the flagged ones, so
052830*  this fires for every record that clears the d-section checks.
052900*
053000 f010-write-audit-record.
053010*    Carry the running 24-hour deposit total into the audit trail
053020*    too, per change-log .05 - the auditor wants the balance the
053030*    the allow/block decision was made against, not just the flag.
053100     move     cmt-txn-id   to cma-txn-id.
053200     move     cmt-user-id  to cma-user-id.
053300     move     cmt-amount   to cma-amount.
053400     move     cmt-currency to cma-currency.
053500     move     cmt-txn-type to cma-txn-type.
053600     compute  ws-reported-total-dollars rounded =
053700              ws-reported-total-cents / 100.
053800     move     ws-reported-total-dollars to cma-total-24h.
053900     write     cm-audit-record.
054000     if       ws-audt-status not = "00"
054100              display cm006 ws-audt-status.
054200*
054300 f020-remember-txn-id.
054310*    Duplicate-suppression table c010 searches by Txn-Id - this
054320*    run only, not carried forward, so a re-submitted partial file
054330*    within THIS run can't double-count a deposit against itself.
054400     if       seen-found
054410*        already logged this run - nothing further to remember.
054500              go to f020-exit.
054600     if       ws-seen-count >= 5000
054610*        table is full for the run - see b020's note above on the
054620*        same fail-safe policy; we let the transaction through
054630*        rather than abend, and Ops gets paged on the count.
054700              go to f020-exit.
054800     add      1 to ws-seen-count.
054900     set      sn-ix to ws-seen-count.
055000     move     cma-txn-id to sn-txn-id (sn-ix).
055100     if       cma-allowed-flag = "N"
055200              move "Y" to sn-flagged-sw (sn-ix)
055300     else
055400              move "N" to sn-flagged-sw (sn-ix)
055500     end-if.
055600     move     cma-flag-reason to sn-reason (sn-ix).
055700 f020-exit.
055800     exit.
055900*
056000 g000-accumulate-run-totals    section.
056100***************************************
056110*  Control totals for the j010 end-of-run log and the k010 carry
056120*  record picked up by tomorrow's comparison run - every bucket
056130*  counted here must tie to the report counts over in CM030.
056200*
056300 g010-accumulate-run-totals.
056400     if       cma-allowed-flag = "N"
056500              add 1 to ws-recs-blocked
056600     else
056700              add 1 to ws-recs-approved
056710*                high-risk bucket is a subset of approved, not a
056720*                third branch - a high-risk txn is still allowed
056730*                through, just flagged for review downstream.
056800              if   cma-risk-score >= cm-high-risk-threshold
056900                   add 1 to ws-recs-high-risk
057000              end-if
057100     end-if.
057150*    Type split counted off Cmt-Txn-Type directly rather than off
057160*    which e-section paragraph ran, so wagers (which never touch
057170*    either rule engine) never land in either bucket.
057200     if       cmt-txn-type = "DEPOSIT   "
057300              add 1 to ws-recs-deposits
057400     else
057500              if  cmt-txn-type = "WITHDRAWAL"
057600                  add 1 to ws-recs-withdrawals
057700              end-if
057800     end-if.
057900*
058000 h000-process-wagers           section.
058100***************************************
058110*  Second input stream - the wager file is processed as its own
058120*  pass after the transaction file is exhausted (a010, above),
058130*  since wagers only add to the 24-hour rolling total and never
058140*  themselves get allowed/blocked the way deposits/withdrawals do.
058200*
058300 h010-read-wager.
058400     read     wager-file
058500         at end
058600             move "Y" to ws-wagr-eof-sw
058700     end-read.
058800 h010-exit.
058900     exit.
059000*
059100 h000-process-one-wager.
059110*    Reject non-positive wager amounts outright - a zero or
059120*    negative stake is a feed error, not a business case we
059130*    post against the user's table.
059200     add      1 to ws-wagers-read.
059300     move     cmw-user-id to ws-search-user-id.
059400     if       cmw-amount not > 0
059500              add 1 to ws-wagers-rejected
059600              go to h000-next.
059700     perform  b020-find-or-add-user.
059710*        table-full fail-safe, same policy as everywhere else in
059720*        this run - reject the one record, keep the batch moving.
059800     if       usr-table-full
059900              add 1 to ws-wagers-rejected
060000              go to h000-next.
060100     compute  ws-amount-cents rounded = cmw-amount * 100.
060200     add      ws-amount-cents to cmu-wagered-24h (cmu-ix).
060300     add      1 to ws-wagers-posted.
060400 h000-next.
060500     perform  h010-read-wager.
060600 h000-exit.
060700     exit.
060800*
060900 i000-write-carry-file         section.
061000***************************************
061010*  Snapshot of every user's rolling 24-hour (and 1-hour withdraw)
061020*  figures, one record per user, read back in by tomorrow's b020
061030*  table-load so the rolling windows survive a run boundary.
061100*
061200 i010-write-carry-file.
061210*    Nothing to carry if no users were touched this run - skip the
061220*    perform rather than open-write-close an empty file for it.
061300     if       cm-user-count = zero
061400              go to i010-exit.
061500     perform  i012-write-one-carry-entry
061600         varying cmu-ix from 1 by 1
061700         until cmu-ix > cm-user-count.
061800 i010-exit.
061900     exit.
062000*
062100 i012-write-one-carry-entry.
062110*    Straight field-for-field move off the in-memory user table -
062120*    the carry record layout mirrors Cm-User-Table deliberately so
062130*    there is nothing to translate on tomorrow's reload.
062200     move     cmu-usr-id      (cmu-ix) to cry-usr-id.
062300     move     cmu-dep-vol-24h (cmu-ix) to cry-dep-vol-24h.
062400     move     cmu-dep-cnt-24h (cmu-ix) to cry-dep-cnt-24h.
062500     move     cmu-wd-vol-24h  (cmu-ix) to cry-wd-vol-24h.
062600     move     cmu-wd-cnt-1h   (cmu-ix) to cry-wd-cnt-1h.
062700     move     cmu-wagered-24h (cmu-ix) to cry-wagered-24h.
062800     write    cm-carry-record.
062900     if       ws-cry-status not = "00"
063000              display cm007 ws-cry-status.
063100*
063200 j000-print-run-totals         section.
063300***************************************
063310*  "Print" is a holdover name from the shop's standard section
063320*  naming - CM010 has no printed report of its own (CM030 carries
063330*  that load), so this is really just the job-log summary an
063340*  operator tails in the spool to confirm the run balanced.
063400*
063500 j010-print-run-totals.
063510*    Stamp the run date from z005 onto the banner line so an
063520*    operator scanning the spool can tell one night's totals
063530*    from another at a glance.
063550     display  "CM010 END OF RUN CONTROL TOTALS - " ws-today-date.
063700     display  "RECORDS READ     - " ws-recs-read.
063800     display  "APPROVED         - " ws-recs-approved.
063900     display  "BLOCKED          - " ws-recs-blocked.
064000     display  "HIGH RISK APPR   - " ws-recs-high-risk.
064100     display  "DEPOSITS         - " ws-recs-deposits.
064200     display  "WITHDRAWALS      - " ws-recs-withdrawals.
064300     display  "WAGERS READ      - " ws-wagers-read.
064400     display  "WAGERS POSTED    - " ws-wagers-posted.
064500     display  "WAGERS REJECTED  - " ws-wagers-rejected.
064600*
064700 k000-write-run-totals-carry   section.
064800***************************************
064810*  One-record control-total carry, separate from the i-section
064820*  user carry, so CM030's comparison report can pick up just the
064830*  run-level figures without having to re-scan every user record.
064900*
065000 k010-write-run-totals-carry.
065010*    Field-for-field onto the carry layout - see the j010 log
065020*    above for the same figures in human-readable form.
065100     move     ws-recs-read        to rtc-recs-read.
065200     move     ws-recs-approved    to rtc-recs-approved.
065300     move     ws-recs-blocked     to rtc-recs-blocked.
065400     move     ws-recs-high-risk   to rtc-recs-high-risk.
065500     move     ws-recs-deposits    to rtc-recs-deposits.
065600     move     ws-recs-withdrawals to rtc-recs-withdrawals.
065700     write    cm-run-totals-record.
065800     if       ws-rtc-status not = "00"
065900              display cm008 ws-rtc-status.
066000*
066050 z000-open-close-files         section.
066060***************************************
066070*
066080*  Run date off the system clock, YYYYMMDD form per the Y2K fix -
066090*  feeds the UK-format Ws-Today-Date used on the end-of-run log
066095*  line at j010, below, there being no printed report to head up.
066098*
066099 z005-get-run-date.
066100     accept    ws-accept-date from date yyyymmdd.
066200     move      ws-accept-dd   to ws-today-days.
066300     move      ws-accept-mm   to ws-today-month.
066350     move      ws-accept-yyyy to ws-today-year.
066400 z010-open-files.
066410*    Open order matches the a010 perform order - two inputs first,
066420*    then the three outputs this run produces.  Any bad open is
066430*    fatal; there is no partial-run recovery for CM010.
066500     open     input  transaction-file.
066600     if       ws-tran-status not = "00"
066700              display cm001 ws-tran-status
066800              stop run.
066900     open     input  wager-file.
067000     if       ws-wagr-status not = "00"
067100              display cm003 ws-wagr-status
067200              stop run.
067300     open     output audit-file.
067400     if       ws-audt-status not = "00"
067500              display cm002 ws-audt-status
067600              stop run.
067700     open     output user-carry-file.
067800     if       ws-cry-status not = "00"
067900              display cm004 ws-cry-status
068000              stop run.
068100     open     output run-totals-carry.
068200     if       ws-rtc-status not = "00"
068300              display cm008 ws-rtc-status
068400              stop run.
068500 z010-exit.
068600     exit.
068700*
068800 z090-close-files.
068810*    Single close statement for all five files - nothing in this
068820*    run needs a staggered close, so one CLOSE keeps it short.
068900     close    transaction-file
069000              wager-file
069100              audit-file
069200              user-carry-file
069300              run-totals-carry.
069400 z090-exit.
069500     exit.
069600*
