000100******************************************************************
000200*                                                                *
000300*           Compliance Statistics & Flagged Transactions         *
000400*                                                                *
000500*       Job step 2 of the overnight compliance run.  Reads       *
000600*       back the per-user snapshot cm010 left on USRCRY.DAT      *
000700*       and prints the wagering-ratio statistics report, then    *
000800*       scans the day's audit trail for blocked/flagged          *
000900*       transactions and prints the last 100, newest first.      *
001000*                                                                *
001100******************************************************************
001200*
001300 identification          division.
001400*================================
001500*
001600 program-id.    cm030.
001700 author.        d l weber.
001800 installation.  silverdale racing systems ltd.
001900 date-written.  21/03/87.
002000 date-compiled.
002100 security.      confidential - compliance department only.
002200*
002300*    Remarks.           Prints the two Compliance Department
002400*                       reports off the back of cm010's run -
002500*                       see that program's banner for the shape
002600*                       of the rolling-window table this reads
002700*                       back in from User-Carry-File.
002800*
002900*    Called modules.    None.
003000*
003100*    Files used.        User-Carry-File.  input  - USRCRY.DAT.
003200*                       Audit-File.       input.
003300*                       Run-Totals-Carry. input  - RUNTOT.DAT.
003400*                       Stats-Report.      output - print, 132.
003500*                       Flagged-Report.    output - print, 132.
003600*
003700*    Error messages used.
003800*                       CM101 - CM105.
003900*
004000* Changes:
004100* 21/03/87 dlw - 1.0.00 Created - wagering-ratio statistics print
004200*                       for Compliance, split off cm010 so the
004300*                       engine pass doesn't wait on the printer.
004400* 14/08/89 rjt -    .01 Flagged transactions report added at
004500*                       Compliance's request - previously they
004600*                       had to grep the audit tape by hand.
004700* 02/02/92 khp -    .02 Flagged report capped at the last 100,
004800*                       newest first - the full-day list was
004900*                       running to nine pages on a busy Saturday.
005000* 14/12/98 dlw - 2.0.00 Y2K remediation - all internal dates now
005100*                       ccyymmdd, tested clean through 01/01/2000.
005200* 19/07/13 dlw - 2.1.00 Wagering-ratio column added to the
005300*                       statistics line per Compliance Bulletin
005400*                       13-2 (minimum 5:1 wagered-to-deposited).
005500* 11/02/26 dlw -    .01 Re-keyed off the new cm010 carry file
005600*                       layout (User-Carry-File replaces the old
005700*                       flat WAGRATIO.DAT extract).
005800* 18/02/26 dlw -    .02 OK? column widened so NO prints without
005900*                       truncating against the grid line.
006000* 17/03/26 dlw -    .03 Picks up the new Run-Totals-Carry file
006100*                       from cm010 and prints the run control
006200*                       totals at the foot of the Flagged
006300*                       Transactions Report, per Compliance's
006400*                       request to see both steps' figures on
006500*                       one piece of paper.
006600* 10/08/26 khp -    .04 Trailer count on the Flagged Transactions
006610*                       Report now ties to the detail lines
006620*                       actually printed (c090) - previously it
006630*                       could overstate the count past 100.
006640* 10/08/26 khp -    .05 Run date now stamped off the system clock
006650*                       (z005) instead of sitting as a placeholder
006660*                       "99/99/9999" on both report headings.
006670*
006700 environment             division.
006800*================================
006900*
007000 configuration            section.
007100 special-names.
007110*    Same switch bank cm010 sets up, even though this program
007120*    never tests it itself - consistency across the two steps.
007200     c01 is top-of-form
007300     class cm-alpha-class is "A" thru "Z"
007400     switch-1 is upsi-0 on status is cm-test-mode
007500                         off status is cm-prod-mode.
007600*
007700 input-output             section.
007800 file-control.
007810*    Three inputs (two carry files from cm010, plus the audit
007820*    trail) and two print outputs - logical names resolved by
007830*    the JCL/procs, same as cm010.
007900     select user-carry-file  assign to "USRCRY"
008000         organization is sequential
008100         file status is ws-cry-status.
008200*
008300     select audit-file       assign to "AUDTFILE"
008400         organization is sequential
008500         file status is ws-audt-status.
008600*
008700     select stats-report     assign to "STATSRPT"
008800         organization is sequential
008900         file status is ws-stat-status.
009000*
009100     select flagged-report   assign to "FLAGRPT"
009200         organization is sequential
009300         file status is ws-flag-status.
009400*
009500     select run-totals-carry assign to "RUNTOT"
009600         organization is sequential
009700         file status is ws-rtc-status.
009800*
009900 data                     division.
010000*================================
010100*
010200 file                     section.
010300*
010310*  Three inputs feeding the two report passes, and two standard
010320*  132-byte print files - the print-line group layouts down in
010330*  working-storage, below, are Written From into these FD slots.
010400 fd  user-carry-file
010410*    Same layout cm010's i-section wrote - one record per user
010420*    touched last night, read back in full by the b-section.
010500     label records standard.
010600     copy "wscmcry.cob".
010700*
010800 fd  audit-file
010810*    Every transaction cm010 logged, blocked or not - only the
010820*    blocked/flagged ones are pulled out by the c-section scan.
010900     label records standard.
011000     copy "wscmaud.cob".
011100*
011200 fd  stats-report
011210*    Generic 132-byte print slot - the b-section heading/detail/
011220*    grand-total layouts, below, are Written From into this.
011300     label records standard.
011400 01  stats-print-record.
011500     03  filler               pic x(132).
011600*
011700 fd  flagged-report
011710*    Same generic slot - the c-section's flagged-report layouts,
011720*    further down, are Written From into this one instead.
011800     label records standard.
011900 01  flagged-print-record.
012000     03  filler               pic x(132).
012100*
012200 fd  run-totals-carry
012210*    One-record control-total snapshot from cm010's k-section -
012220*    printed at the foot of the Flagged Transactions Report.
012300     label records standard.
012400     copy "wscmtot.cob".
012500*
012600 working-storage         section.
012700*------------------------
012800*
012900 77  prog-name               pic x(17) value "CM030 (2.1.03)".
013000*
013010*  One eof switch per input file, plus the working switch b015
013020*  sets per user - all three tested by 88-levels, shop habit.
013100 77  ws-carry-eof-sw         pic x     value "N".
013200     88  carry-eof                     value "Y".
013300 77  ws-audit-eof-sw         pic x     value "N".
013400     88  audit-eof                     value "Y".
013500 77  ws-compliant-sw         pic x     value "Y".
013600     88  wagering-compliant            value "Y".
013700*
013750*    Parameter copybook - Cm-Min-Wagering-Ratio is the 5:1
013760*    threshold b015 tests, same copybook cm010 includes.
013800     copy "wscmprm.cob".
013900*
014000 01  ws-file-status.
014010*    One pair per Select, same pattern cm010 uses.
014100     03  ws-cry-status        pic xx   value zero.
014200     03  ws-audt-status       pic xx   value zero.
014300     03  ws-stat-status       pic xx   value zero.
014400     03  ws-flag-status       pic xx   value zero.
014500     03  ws-rtc-status        pic xx   value zero.
014600     03  filler               pic x(4).
014700*
014800 01  ws-work-fields.
014810*    Ws-Print-Ix walks the flagged ring backwards in c-section;
014820*    everything else here is scratch for the b-section ratio
014830*    calc and the running grand totals at the foot of the report.
014900     03  ws-line-count         pic 9(3)   comp value zero.
015000     03  ws-print-ix           pic 9(3)   comp value zero.
015100     03  ws-user-count         pic 9(5)   comp value zero.
015200     03  ws-noncompliant-count pic 9(5)   comp value zero.
015310*    Search key b013 loads before calling c027 against the table.
015400     03  ws-search-user-id     pic x(12).
015500     03  ws-user-flagged-count pic 9(5)   comp.
015510*    Dollars-for-print versions of the carry record's three
015520*    24-hour cent volumes - converted fresh per user by b012.
015600     03  ws-dep-dollars        pic 9(9)v99.
015700     03  ws-wd-dollars         pic 9(9)v99.
015800     03  ws-wagered-dollars    pic 9(9)v99.
015900     03  ws-wagering-ratio     pic 9(3)v99 comp-3.
016000     03  filler                pic x(4).
016100*
016200*  Per-user flagged-transaction count, built from Audit-File in
016300*  the c-section before the stats pass runs, so the COMPLIANT-
016400*  FLAG test (ratio ok AND zero flags) has both halves on hand.
016500*
016600 77  ws-fct-found-sw          pic x     value "N".
016700     88  fct-found                      value "Y".
016800*
016900 01  ws-flag-count-table.
016910*    Sized to match cm010's own user table (2000 entries) -
016920*    every flagged user necessarily appears in that table too.
017000     03  ws-flag-count-entry occurs 2000 times
017100                              indexed by fct-ix.
017200         05  fct-user-id        pic x(12).
017300         05  fct-count          pic 9(5) comp.
017400 01  ws-flag-count-table-count   pic 9(5) comp value zero.
017500*
017600 01  ws-grand-totals.
017610*    Accumulated by b012 as each carry record is read, printed
017620*    once at the foot of the stats report by b090.
017700     03  ws-grand-dep-cents      pic s9(13) comp-3 value zero.
017800     03  ws-grand-wd-cents       pic s9(13) comp-3 value zero.
017900     03  ws-grand-wagered-cents  pic s9(13) comp-3 value zero.
018000     03  ws-grand-dep-dollars    pic 9(11)v99.
018100     03  ws-grand-wd-dollars     pic 9(11)v99.
018200     03  ws-grand-wagered-dollars pic 9(11)v99.
018300     03  filler                  pic x(4).
018400*
018500*  Last-100-flagged ring buffer - Cm-Flagged-Next always points
018600*  at the most recently added entry, so the print pass (c040)
018700*  simply walks the ring backwards from there.
018800*
018900 01  ws-flagged-table.
019000     03  ws-flagged-entry occurs 100 times
019100                           indexed by flg-ix.
019150*    Seven fields, one per Audit-File column c025 copies across.
019200         05  flg-txn-id         pic x(20).
019300         05  flg-user-id        pic x(12).
019400         05  flg-amount         pic 9(7)v99.
019500         05  flg-currency       pic x(3).
019600         05  flg-txn-type       pic x(10).
019700         05  flg-risk-score     pic 9(3).
019800         05  flg-reason         pic x(60).
019850*    Count and next-slot pointer, both maintained by c025 above.
019900 01  ws-flagged-count             pic 9(3) comp value zero.
020000 01  ws-flagged-next              pic 9(3) comp value zero.
020100*
020200*  Run-date idiom, kept the way the shop has always carried a
020300*  date three ways (UK / USA / ISO) on every report heading - the
020400*  UK view is the one actually printed, on both Shd1-Date (stats)
020410*  and Fhd1-Date (flagged), set from the system clock by z005,
020420*  below, not keyed by the operator.
020430*
020500 01  ws-today-formats.
020600     03  ws-today-date        pic x(10) value "99/99/9999".
020700     03  ws-today-uk redefines ws-today-date.
020800         05  ws-today-days    pic 99.
020900         05  filler           pic x.
021000         05  ws-today-month   pic 99.
021100         05  filler           pic x.
021200         05  ws-today-year    pic 9(4).
021210*    Usa and Iso views below are unused on these two reports -
021220*    both print UK-format only - but they cost nothing to carry
021230*    and keep the three-way idiom intact in case a US-format run
021240*    is ever asked for.
021300     03  ws-today-usa redefines ws-today-date.
021400         05  ws-today-usa-month pic 99.
021500         05  filler             pic x.
021600         05  ws-today-usa-days  pic 99.
021700         05  filler             pic x.
021800         05  filler             pic 9(4).
021900     03  ws-today-iso redefines ws-today-date.
022000         05  ws-today-iso-year  pic 9(4).
022100         05  filler             pic x.
022200         05  ws-today-iso-month pic 99.
022300         05  filler             pic x.
022400         05  ws-today-iso-days  pic 99.
022450*  Raw Accept-From-Date target, broken into the UK redefinition
022455*  above by z005, below - same idiom cm010 carries (.05, above).
022460 01  ws-accept-date.
022470     03  ws-accept-yyyy        pic 9(4).
022480     03  ws-accept-mm          pic 99.
022490     03  ws-accept-dd          pic 99.
022500*
022600*  Statistics report print lines - all 132 bytes wide to the
022610*  byte, trailing Filler padding each group out to the line
022620*  width exactly, same convention as the flagged report below.
022700*
022710*    Title line - the date field gets stamped by b005 each time
022720*    it's called, whether that's report start or a page break.
022800 01  stats-heading-1.
022900     03  filler          pic x(1)  value space.
023000     03  shd1-title      pic x(60) value
023100         "COMPLIANCE DEPT - USER WAGERING / DEPOSIT STATISTICS".
023200     03  filler          pic x(10) value spaces.
023300     03  shd1-date-lbl   pic x(9)  value "RUN DATE ".
023400     03  shd1-date       pic x(10).
023500     03  filler          pic x(42).
023600*
023610*    Column headers - printed once at report start and again by
023620*    b005 after every 50-line page break, same as the heading-1.
023700 01  stats-heading-2.
023800     03  filler          pic x(1) value space.
023900     03  shd2-col1       pic x(12) value "USER ID".
024000     03  filler          pic x(2) value spaces.
024100     03  shd2-col2       pic x(14) value "DEPOSITS".
024200     03  filler          pic x(2) value spaces.
024300     03  shd2-col3       pic x(5) value "DCNT".
024400     03  filler          pic x(2) value spaces.
024500     03  shd2-col4       pic x(14) value "WITHDRAWALS".
024600     03  filler          pic x(2) value spaces.
024700     03  shd2-col5       pic x(5) value "WCNT".
024800     03  filler          pic x(2) value spaces.
024900     03  shd2-col6       pic x(14) value "WAGERED".
025000     03  filler          pic x(2) value spaces.
025100     03  shd2-col7       pic x(6) value "RATIO%".
025200     03  filler          pic x(2) value spaces.
025300     03  shd2-col8       pic x(15) value "STATUS".
025400     03  filler          pic x(2) value spaces.
025500     03  shd2-col9       pic x(5) value "FLAGS".
025600     03  filler          pic x(26).
025700*
025710*    Nine columns, user id through flags, matching the
025720*    stats-heading-2 column headers above one for one.
025800 01  stats-detail-line.
025900     03  sdl-user-id         pic x(12).
026000     03  filler              pic x(2)  value spaces.
026100     03  sdl-dep-dollars     pic zzz,zzz,zz9.99.
026200     03  filler              pic x(2)  value spaces.
026300     03  sdl-dep-count       pic zzzz9.
026400     03  filler              pic x(2)  value spaces.
026500     03  sdl-wd-dollars      pic zzz,zzz,zz9.99.
026600     03  filler              pic x(2)  value spaces.
026700     03  sdl-wd-count        pic zzzz9.
026800     03  filler              pic x(2)  value spaces.
026900     03  sdl-wagered-dollars pic zzz,zzz,zz9.99.
027000     03  filler              pic x(2)  value spaces.
027100     03  sdl-ratio           pic zz9.99.
027200     03  filler              pic x(2)  value spaces.
027250*    Holds "COMPLIANT" or "UNDER REVIEW" as set by b015, below.
027300     03  sdl-compliance      pic x(15).
027400     03  filler              pic x(2)  value spaces.
027500     03  sdl-flagged-count   pic zzzz9.
027600     03  filler              pic x(26).
027700*
027800 01  stats-grand-total-line.
027900     03  filler                    pic x(1) value space.
028000     03  sgt-label                 pic x(20)
028100                                     value "GRAND TOTALS:".
028200     03  filler                    pic x(3)  value spaces.
028300     03  sgt-dep-dollars            pic zzz,zzz,zz9.99.
028400     03  filler                    pic x(3)  value spaces.
028500     03  sgt-wd-dollars             pic zzz,zzz,zz9.99.
028600     03  filler                    pic x(3)  value spaces.
028700     03  sgt-wagered-dollars        pic zzz,zzz,zz9.99.
028800     03  filler                    pic x(3)  value spaces.
028850*    Counts tallied across the whole carry file - user total and
028860*    the subset that failed wagering-ratio review, by b012/b015.
028900     03  sgt-user-count             pic zzz,zz9.
029000     03  filler                    pic x(3)  value spaces.
029100     03  sgt-noncompliant-count     pic zzz,zz9.
029200     03  filler                    pic x(40).
029300*
029400*  Flagged transactions report print lines - the Reason column
029410*  is 60 wide (.01, see cm010's change log) to hold the widest
029420*  structuring alert text cma-flag-reason can build.
029500*
029600 01  flagged-heading-1.
029700     03  filler          pic x(1)  value space.
029800     03  fhd1-title      pic x(45) value
029900         "COMPLIANCE DEPT - FLAGGED TRANSACTIONS REPORT".
030000     03  filler          pic x(10) value spaces.
030100     03  fhd1-date-lbl   pic x(9)  value "RUN DATE ".
030200     03  fhd1-date       pic x(10).
030300     03  filler          pic x(57).
030400*
030410*    Date field stamped by c030, below, the same way b005 stamps
030420*    shd1-date above - both off the one run-date z005 fetches.
030500 01  flagged-heading-2.
030600     03  filler          pic x(1)  value space.
030700     03  fhd2-col1       pic x(20) value "TXN ID".
030710*    Txn Id is 20 wide to match Cma-Txn-Id on the audit record -
030720*    never truncated even on the longest ids the upstream system
030730*    generates.
030800     03  filler          pic x(2)  value spaces.
030900     03  fhd2-col2       pic x(12) value "USER ID".
031000     03  filler          pic x(2)  value spaces.
031100     03  fhd2-col3       pic x(10) value "AMOUNT".
031200     03  filler          pic x(2)  value spaces.
031300     03  fhd2-col4       pic x(3)  value "CCY".
031400     03  filler          pic x(2)  value spaces.
031500     03  fhd2-col5       pic x(10) value "TYPE".
031600     03  filler          pic x(2)  value spaces.
031700     03  fhd2-col6       pic x(3)  value "RSK".
031800     03  filler          pic x(2)  value spaces.
031900     03  fhd2-col7       pic x(60) value "REASON".
032000     03  filler          pic x(1).
032100*
032110*    Seven columns, txn id through reason, matching
032120*    flagged-heading-2's column headers above.
032200 01  flagged-detail-line.
032300     03  fdl-txn-id          pic x(20).
032400     03  filler              pic x(2) value spaces.
032500     03  fdl-user-id         pic x(12).
032600     03  filler              pic x(2) value spaces.
032700     03  fdl-amount          pic zzz,zz9.99.
032800     03  filler              pic x(2) value spaces.
032900     03  fdl-currency        pic x(3).
033000     03  filler              pic x(2) value spaces.
033100     03  fdl-txn-type        pic x(10).
033200     03  filler              pic x(2) value spaces.
033300     03  fdl-risk-score      pic zz9.
033310*    Reason holds whichever structuring/velocity text e010 or
033320*    e020 built in cm010 - copied straight off the audit record.
033400     03  filler              pic x(2) value spaces.
033500     03  fdl-reason          pic x(60).
033600     03  filler              pic x(2).
033700*
033710*    Ftl-Count is moved from Ws-Flagged-Count in c090, below -
033720*    the capped ring count, not the uncapped lifetime total.
033800 01  flagged-trailer-line.
033900     03  filler              pic x(1) value space.
034000     03  ftl-label           pic x(30) value
034100         "TOTAL FLAGGED TRANSACTIONS - ".
034200     03  ftl-count           pic zzz,zz9.
034300     03  filler              pic x(94).
034400*
034500*  Run control totals, carried over from cm010 on RUNTOT.DAT -
034600*  printed at the foot of the Flagged Transactions Report per
034700*  Compliance Bulletin 13-2 so the two job steps' figures tie
034800*  out on one piece of paper.
034900*
035000 01  flagged-ctl-heading-line.
035100     03  filler              pic x(1) value space.
035200     03  fch-label           pic x(40) value
035300         "CM010 RUN CONTROL TOTALS".
035400     03  filler              pic x(91).
035500*
035510*    Three read/approved/blocked counters, laid out the way
035520*    cm010's own job-log line prints them.
035600 01  flagged-ctl-totals-line-1.
035700     03  filler              pic x(1) value space.
035800     03  fc1-label1          pic x(16) value "RECORDS READ - ".
035900     03  fc1-read            pic zz,zzz,zz9.
036000     03  filler              pic x(2)  value spaces.
036100     03  fc1-label2          pic x(13) value "APPROVED - ".
036200     03  fc1-approved        pic zz,zzz,zz9.
036300     03  filler              pic x(2)  value spaces.
036400     03  fc1-label3          pic x(12) value "BLOCKED - ".
036500     03  fc1-blocked         pic zz,zzz,zz9.
036600     03  filler              pic x(56).
036700*
036710*    Second line's three counters finish the set cm010's job
036720*    log prints - high risk, deposits, withdrawals.
036800 01  flagged-ctl-totals-line-2.
036900     03  filler              pic x(1) value space.
037000     03  fc2-label1          pic x(19) value "HIGH RISK APPR - ".
037100     03  fc2-high-risk       pic zz,zzz,zz9.
037200     03  filler              pic x(2)  value spaces.
037300     03  fc2-label2          pic x(13) value "DEPOSITS - ".
037400     03  fc2-deposits        pic zz,zzz,zz9.
037500     03  filler              pic x(2)  value spaces.
037600     03  fc2-label3          pic x(16) value "WITHDRAWALS - ".
037700     03  fc2-withdrawals     pic zz,zzz,zz9.
037800     03  filler              pic x(49).
037900*
037910*  All five are fatal opens in this program - unlike cm010 there
037920*  is no logged-but-not-fatal tier, since both reports need all
037930*  three input files present to produce anything meaningful.
038000 01  error-messages.
038050*    CM101-CM105 match the five Selects, one open failure apiece.
038100     03  cm101   pic x(40)
038200         value "CM101 Unable to open User Carry File -".
038300     03  cm102   pic x(40)
038400         value "CM102 Unable to open Audit File      -".
038500     03  cm103   pic x(40)
038600         value "CM103 Unable to open Stats Report    -".
038700     03  cm104   pic x(40)
038800         value "CM104 Unable to open Flagged Report  -".
038900     03  cm105   pic x(40)
039000         value "CM105 Unable to open Run Totals Carry-".
039100*
039110*  Unused in this program's own logic, same holdover 77 as
039120*  cm010 carries for consistency across the compliance suite.
039200 01  error-code                 pic 999.
039300*
039400 procedure  division.
039500*========================
039600*
039700 a000-main-process             section.
039800***************************************
039810*  Job step 2 of the overnight run - both passes read the carry
039820*  files cm010 left behind; neither touches cm010's own input
039830*  feeds, so nothing here depends on how recently cm010 ran.
039900*
040000 a010-main-process.
040050     perform z005-get-run-date.
040100     perform z010-open-files.
040200*
040300*    Audit-File is scanned first - it builds both the last-100
040400*    flagged ring (for the flagged report) and the per-user
040500*    flagged-count table the stats pass needs for its
040600*    COMPLIANT-FLAG test, so this has to run before b-section.
040700*
040800     perform c010-read-audit-record.
040900     perform c020-scan-one-audit-record
041000         thru c020-exit
041100         until audit-eof.
041200     perform c030-print-flagged-heading.
041300     perform c040-write-flagged-detail
041400         ws-flagged-count times.
041500     perform c090-flagged-trailer.
041600     perform c095-read-run-totals-carry.
041700     perform c096-print-run-totals.
041710*    Flagged report is complete at this point - stats report
041720*    follows second, using the flag-count table c020 just built.
041800     perform b005-print-stats-heading.
041900     perform b010-read-carry-record.
042000     perform b020-process-one-user
042100         thru b020-exit
042200         until carry-eof.
042300     perform b090-stats-grand-total.
042400     perform z090-close-files.
042500     stop run.
042600*
042700 b000-stats-report               section.
042800***************************************
042810*  Per-user Wagering Compliance Statistics Report - one line per
042820*  user carried forward from cm010, cents converted to dollars
042830*  for print, plus the grand totals b090 rolls up at the bottom.
042900*
043000 b010-read-carry-record.
043010*    First call primes the loop a010's perform thru b020-exit
043020*    drives - every later call is the read-ahead inside b020.
043100     read     user-carry-file
043200         at end
043300             move "Y" to ws-carry-eof-sw
043400     end-read.
043500 b010-exit.
043600     exit.
043700*
043800 b020-process-one-user.
043810*    One user per carry record - convert, score, print, read on.
043900     perform  b012-convert-carry-amounts.
044000     perform  b015-compute-wagering-ratio.
044100     perform  b030-write-stats-detail.
044200     perform  b010-read-carry-record.
044300 b020-exit.
044400     exit.
044500*
044600 b012-convert-carry-amounts.
044610*    Cents-to-dollars for print, and fold this user's three
044620*    volumes into the running grand totals b090 prints later.
044700     compute  ws-dep-dollars     rounded = cry-dep-vol-24h / 100.
044800     compute  ws-wd-dollars      rounded = cry-wd-vol-24h  / 100.
044900     compute  ws-wagered-dollars rounded = cry-wagered-24h / 100.
045000     add      cry-dep-vol-24h to ws-grand-dep-cents.
045100     add      cry-wd-vol-24h  to ws-grand-wd-cents.
045200     add      cry-wagered-24h to ws-grand-wagered-cents.
045300     add      1 to ws-user-count.
045400*
045500 b015-compute-wagering-ratio.
045510*    Ratio is wagered volume over deposit volume, times 100 - zero
045520*    deposits is treated as zero ratio, not a divide-by-zero.
045600     perform  b013-lookup-flagged-count.
045700     if       cry-dep-vol-24h = zero
045800              move zero to ws-wagering-ratio
045900     else
046000              compute ws-wagering-ratio rounded =
046100                  (cry-wagered-24h / cry-dep-vol-24h) * 100
046200     end-if.
046250*    Compliant needs BOTH the ratio test and a clean flag record -
046260*    a user can wager plenty and still fail on a single flagged
046270*    deposit the c-section pass found in the audit trail.
046300     if       ws-wagering-ratio >= cm-min-wagering-ratio
046400              and ws-user-flagged-count = zero
046500              move "Y" to ws-compliant-sw
046600     else
046700              move "N" to ws-compliant-sw
046800              add 1 to ws-noncompliant-count
046900     end-if.
047000*
047100*  Looks up this user's flagged-transaction count in the table
047200*  c020 built from Audit-File - zero if the user was never
047300*  flagged (including users with no entry at all).
047400*
047500 b013-lookup-flagged-count.
047510*    Table is built once, in full, by the c-section pass that ran
047520*    earlier in a010 - by the time this runs it is complete and
047530*    read-only for the rest of the job.
047600     move     zero to ws-user-flagged-count.
047700     move     "N" to ws-fct-found-sw.
047800     move     cry-usr-id to ws-search-user-id.
047900     if       ws-flag-count-table-count not = zero
048000              perform c027-search-one-fct-entry
048100                  varying fct-ix from 1 by 1
048200                  until fct-ix > ws-flag-count-table-count
048300                     or fct-found
048400     end-if.
048500     if       fct-found
048600              move fct-count (fct-ix) to ws-user-flagged-count.
048700*
048800 b030-write-stats-detail.
048810*    One detail line per user - field order here matches the
048820*    Stats-Detail-Line print layout, below, column for column.
048900     move     cry-usr-id            to sdl-user-id.
049000     move     ws-dep-dollars        to sdl-dep-dollars.
049100     move     cry-dep-cnt-24h       to sdl-dep-count.
049200     move     ws-wd-dollars         to sdl-wd-dollars.
049300     move     cry-wd-cnt-1h         to sdl-wd-count.
049400     move     ws-wagered-dollars    to sdl-wagered-dollars.
049500     move     ws-wagering-ratio     to sdl-ratio.
049600     move     ws-user-flagged-count to sdl-flagged-count.
049700     if       wagering-compliant
049800              move "COMPLIANT"      to sdl-compliance
049900     else
050000              move "REVIEW REQUIRED" to sdl-compliance
050100     end-if.
050200     write    stats-print-record from stats-detail-line
050300         after advancing 1 line.
050400     add      1 to ws-line-count.
050450*    Page break at 50 lines - new heading, counter reset inside
050460*    b005 below, same as the shop prints every report this size.
050500     if       ws-line-count >= 50
050600              perform b005-print-stats-heading.
050700*
050800 b005-print-stats-heading.
050810*    Also called mid-report for the page break above, not just
050820*    once at the top - Ws-Today-Date is re-stamped each time,
050830*    harmless since it never changes within one run.
050900     move     ws-today-date to shd1-date.
051000     write    stats-print-record from stats-heading-1
051100         after advancing page.
051200     write    stats-print-record from stats-heading-2
051300         after advancing 2 lines.
051400     move     zero to ws-line-count.
051500 b005-exit.
051600     exit.
051700*
051800 b090-stats-grand-total.
051810*    Final line of the stats report - cents-to-dollars on the
051820*    three running volumes accumulated in b012 above, plus the
051830*    user and non-compliant counts tallied across the whole file.
051900     compute  ws-grand-dep-dollars      rounded =
052000              ws-grand-dep-cents / 100.
052100     compute  ws-grand-wd-dollars       rounded =
052200              ws-grand-wd-cents / 100.
052300     compute  ws-grand-wagered-dollars  rounded =
052400              ws-grand-wagered-cents / 100.
052500     move     ws-grand-dep-dollars      to sgt-dep-dollars.
052600     move     ws-grand-wd-dollars       to sgt-wd-dollars.
052700     move     ws-grand-wagered-dollars  to sgt-wagered-dollars.
052800     move     ws-user-count             to sgt-user-count.
052900     move     ws-noncompliant-count     to sgt-noncompliant-count.
053000     write    stats-print-record from stats-grand-total-line
053100         after advancing 2 lines.
053200*
053300 c000-flagged-report             section.
053400***************************************
053410*  Single pass of Audit-File drives three things at once: the
053420*  last-100 flagged-transaction ring the detail lines print from,
053430*  the per-user flag-count table b013 above reads, and (through
053440*  c090's trailer line) the total flagged count for the run.
053500*
053600 c010-read-audit-record.
053700     read     audit-file
053800         at end
053900             move "Y" to ws-audit-eof-sw
054000     end-read.
054100 c010-exit.
054200     exit.
054300*
054400 c020-scan-one-audit-record.
054410*    Only blocked/flagged records (Allowed = "N") go into the
054420*    ring and the count table - compliant deposits and
054430*    withdrawals are skipped here entirely.
054500     if       cma-allowed-flag = "N"
054600              perform c025-add-to-flagged-ring
054700              perform c026-increment-user-flag-count.
054800     perform  c010-read-audit-record.
054900 c020-exit.
055000     exit.
055100*
055200 c025-add-to-flagged-ring.
055210*    Circular 100-slot buffer - on a run with more than 100
055220*    flagged transactions the oldest entries simply get
055230*    overwritten, so the report always shows the MOST RECENT
055240*    100, never a stale tail from earlier in the run.
055300     add      1 to ws-flagged-next.
055400     if       ws-flagged-next > 100
055500              move 1 to ws-flagged-next.
055600     move     cma-txn-id      to flg-txn-id     (ws-flagged-next).
055700     move     cma-user-id     to flg-user-id    (ws-flagged-next).
055800     move     cma-amount      to flg-amount     (ws-flagged-next).
055900     move     cma-currency    to flg-currency   (ws-flagged-next).
056000     move     cma-txn-type    to flg-txn-type   (ws-flagged-next).
056100     move     cma-risk-score  to flg-risk-score (ws-flagged-next).
056200     move     cma-flag-reason to flg-reason     (ws-flagged-next).
056250*    Count is capped at 100 too, deliberately - this is the
056260*    number of entries actually IN the ring and actually printed
056270*    by c040 below, which is what the c090 trailer must tie to.
056300     if       ws-flagged-count < 100
056400              add 1 to ws-flagged-count.
056600*
056700*  Keeps a running per-user flagged-transaction count off the
056800*  audit trail, looked up later by b013 for the stats report's
056900*  COMPLIANT-FLAG test.
057000*
057100 c026-increment-user-flag-count.
057200     move     "N" to ws-fct-found-sw.
057300     move     cma-user-id to ws-search-user-id.
057400     if       ws-flag-count-table-count not = zero
057500              perform c027-search-one-fct-entry
057600                  varying fct-ix from 1 by 1
057700                  until fct-ix > ws-flag-count-table-count
057800                     or fct-found
057900     end-if.
058000     if       fct-found
058100              add 1 to fct-count (fct-ix)
058200     else
058210*    Table-full fail-safe - above 2000 distinct flagged users
058220*    a new user's first flag goes uncounted here, same shape
058230*    as cm010's own seen-table ceiling.
058300              if   ws-flag-count-table-count < 2000
058400                   add 1 to ws-flag-count-table-count
058500                   set fct-ix to ws-flag-count-table-count
058600                   move ws-search-user-id to fct-user-id (fct-ix)
058700                   move 1 to fct-count (fct-ix)
058800              end-if
058900     end-if.
059000*
059050*  One table-entry compare, performed varying by b013 and c026
059060*  above - shared the same way the b022/c012 comparisons are
059070*  shared between the two paragraphs that call them in cm010.
059100 c027-search-one-fct-entry.
059200     if       fct-user-id (fct-ix) = ws-search-user-id
059300              move "Y" to ws-fct-found-sw.
059400*
059500 c030-print-flagged-heading.
059510*    Ws-Print-Ix is set to walk the ring BACKWARDS from here -
059520*    Ws-Flagged-Next is the slot most recently written, so the
059530*    report prints newest-first, oldest-last.
059600     move     ws-today-date to fhd1-date.
059700     write    flagged-print-record from flagged-heading-1
059800         after advancing page.
059900     write    flagged-print-record from flagged-heading-2
060000         after advancing 2 lines.
060100     move     ws-flagged-next to ws-print-ix.
060200 c030-exit.
060300     exit.
060400*
060500 c040-write-flagged-detail.
060510*    Performed exactly Ws-Flagged-Count times by a010, above -
060520*    never more than the number of slots actually populated.
060550*    Field-for-field lift off the ring slot c025 filled, straight
060560*    into the print layout - no reformatting needed either side.
060600     move     flg-txn-id     (ws-print-ix) to fdl-txn-id.
060700     move     flg-user-id    (ws-print-ix) to fdl-user-id.
060800     move     flg-amount     (ws-print-ix) to fdl-amount.
060900     move     flg-currency   (ws-print-ix) to fdl-currency.
061000     move     flg-txn-type   (ws-print-ix) to fdl-txn-type.
061100     move     flg-risk-score (ws-print-ix) to fdl-risk-score.
061200     move     flg-reason     (ws-print-ix) to fdl-reason.
061300     write    flagged-print-record from flagged-detail-line
061400         after advancing 1 line.
061500     subtract 1 from ws-print-ix.
061510*    Wraps the index back round to the top of the ring, same way
061520*    c025's forward pointer wraps - just the opposite direction.
061600     if       ws-print-ix < 1
061700              move 100 to ws-print-ix.
061800*
061900 c090-flagged-trailer.
061910*    Trailer count must tie to the number of detail lines c040
061920*    actually printed above, not to the uncapped count of every
061930*    flagged transaction seen this run - that is why Ftl-Count
061940*    is fed from the capped Ws-Flagged-Count, not a lifetime
061950*    total (quality review .04, see change log).
062000     move     ws-flagged-count to ftl-count.
062100     write    flagged-print-record from flagged-trailer-line
062200         after advancing 2 lines.
062300*
062400*  Picks up the one-record snapshot cm010 left on RUNTOT.DAT so
062500*  the overnight run's control totals can go on paper instead of
062600*  only to the cm010 job log.
062700*
062800 c095-read-run-totals-carry.
062810*    Missing the carry file is not fatal here - zeroes print
062820*    rather than aborting a report that is otherwise complete.
062900     read     run-totals-carry
063000         at end
063100             move zero to cm-run-totals-record
063200     end-read.
063300*
063400 c096-print-run-totals.
063410*    Second page of the Flagged Transactions Report - the same
063420*    run-level figures cm010's job log carries, laid out across
063430*    two fixed-field lines since they never overflow 132 bytes.
063500     write    flagged-print-record from flagged-ctl-heading-line
063600         after advancing 2 lines.
063650*    First of the two totals lines - read/approved/blocked,
063660*    matching cm010's own job-log counters one for one.
063700     move     rtc-recs-read        to fc1-read.
063800     move     rtc-recs-approved    to fc1-approved.
063900     move     rtc-recs-blocked     to fc1-blocked.
064000     write    flagged-print-record from flagged-ctl-totals-line-1
064100         after advancing 1 line.
064200     move     rtc-recs-high-risk   to fc2-high-risk.
064300     move     rtc-recs-deposits    to fc2-deposits.
064400     move     rtc-recs-withdrawals to fc2-withdrawals.
064500     write    flagged-print-record from flagged-ctl-totals-line-2
064600         after advancing 1 line.
064700*
064800 z000-open-close-files          section.
064900***************************************
065000*
065050*  Run date off the system clock, YYYYMMDD form per the Y2K fix -
065060*  feeds the UK-format Ws-Today-Date that goes on both report
065070*  headings (b005 and c030, below).
065080*
065090 z005-get-run-date.
065095     accept    ws-accept-date from date yyyymmdd.
065096     move      ws-accept-dd   to ws-today-days.
065097     move      ws-accept-mm   to ws-today-month.
065098     move      ws-accept-yyyy to ws-today-year.
065100 z010-open-files.
065110*    Two carry files in (both written by cm010 last job step)
065120*    and two reports out - any bad open is fatal, same policy
065130*    as cm010's own z010.
065200     open     input  user-carry-file.
065300     if       ws-cry-status not = "00"
065400              display cm101 ws-cry-status
065500              stop run.
065510*    Audit-File drives both report passes below - c020 reads it
065520*    once and builds the ring and the flag-count table from it.
065600     open     input  audit-file.
065700     if       ws-audt-status not = "00"
065800              display cm102 ws-audt-status
065900              stop run.
066000     open     output stats-report.
066100     if       ws-stat-status not = "00"
066200              display cm103 ws-stat-status
066300              stop run.
066310*    Flagged-Report opened before anything prints on either
066320*    report, so a bad open here is caught with no half-written
066330*    stats pages left behind on the spool.
066400     open     output flagged-report.
066500     if       ws-flag-status not = "00"
066600              display cm104 ws-flag-status
066700              stop run.
066710*    Run-Totals-Carry is the one-record snapshot cm010's k-section
066720*    wrote - read-only here, strictly for c096's page 2 summary.
066800     open     input  run-totals-carry.
066900     if       ws-rtc-status not = "00"
067000              display cm105 ws-rtc-status
067100              stop run.
067200 z010-exit.
067300     exit.
067400*
067500 z090-close-files.
067510*    One CLOSE for all five - same shop habit as cm010's z090.
067600     close    user-carry-file
067700              audit-file
067800              stats-report
067900              flagged-report
068000              run-totals-carry.
068100 z090-exit.
068200     exit.
068300*
